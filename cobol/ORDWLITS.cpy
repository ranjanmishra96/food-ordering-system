000100* ORDWLITS - common literals for the Order Create Validation
000200* and Posting batch suite. COPYd into ORDVAL1 working storage
000300* and into ORDVAL2's linkage area so both programs test against
000400* the same order-status values and build identical reject text.
000500* CONSTANTS
000600     10  ORD-MAX-ITEMS                PIC 9(02) COMP VALUE 50.
000700     10  ORD-MAX-CUSTOMERS            PIC 9(05) COMP VALUE 5000.
000800     10  ORD-MAX-PRODUCTS             PIC 9(05) COMP VALUE 5000.
000900* ORDER STATUS VALUES
001000     10  ORD-STATUS-PENDING           PIC X(10) VALUE 'PENDING'.
001100     10  ORD-STATUS-REJECTED          PIC X(10) VALUE 'REJECTED'.
001200* REJECT-REASON MESSAGE FRAGMENTS (built up with STRING)
001300     10  ORD-MSG-NO-CUSTOMER          PIC X(34)
001400             VALUE 'Could not find customer with id: '.
001500     10  ORD-MSG-NO-RESTAURANT        PIC X(36)
001600             VALUE 'Could not find restaurant with id: '.
001700     10  ORD-MSG-INACTIVE-LEAD        PIC X(15)
001800             VALUE 'Restaurant with'.
001900     10  ORD-MSG-INACTIVE-TAIL        PIC X(33)
002000             VALUE 'is currently not active'.
002100     10  ORD-MSG-TOTAL-WRONG          PIC X(38)
002200             VALUE 'Total price is not correct for order!'.
002300     10  ORD-MSG-ITEM-PRICE-LEAD      PIC X(20)
002400             VALUE 'Order item price: '.
002500     10  ORD-MSG-ITEM-PRICE-TAIL      PIC X(25)
002600             VALUE 'is not valid for product'.
002700* RETURN-CODE VALUES PASSED BACK FROM ORDVAL2
002800     10  ORD-RC-OK                    PIC 9(02) COMP VALUE 00.
002900     10  ORD-RC-TOTAL-WRONG           PIC 9(02) COMP VALUE 10.
003000     10  ORD-RC-SUBTOTAL-WRONG        PIC 9(02) COMP VALUE 20.
003100     10  ORD-RC-PRODUCT-PRICE-WRONG   PIC 9(02) COMP VALUE 30.
003200     10  FILLER                       PIC X(10) VALUE SPACES.
