000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = ORDWRSP                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = Order Entry (Samples) -                    *
000600*                     Create-Order response/confirmation record  *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      One record is written to ORDRSPF for every request read  *
001000*      from ORDREQF, whether the order was accepted or rejected.*
001100*      RS-ORDER-STATUS carries PENDING or REJECTED; for a       *
001200*      REJECTED order RS-FAILURE-MESSAGE holds the reason text  *
001300*      built from the ORDWLITS message fragments.                *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700* CHANGE ACTIVITY :                                              *
001800*                                                                *
001900*   DATE     WHO   REQUEST   REMARKS                            *
002000*   -------- ----  --------  --------------------------------   *
002100*   99/01/08 RLH   OE-0001 : INITIAL VERSION FOR ORDER ENTRY    *
002200*                                                                *
002300******************************************************************
002400 01  CREATE-ORDER-RESPONSE-REC.
002500     05  RS-ORDER-ID                PIC X(36).
002600     05  RS-ORDER-STATUS            PIC X(10).
002700         88  RS-ORDER-IS-PENDING        VALUE 'PENDING'.
002800         88  RS-ORDER-IS-REJECTED       VALUE 'REJECTED'.
002900     05  RS-FAILURE-MESSAGE         PIC X(80).
003000     05  FILLER                     PIC X(06).
