000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      ordwprd.cpy                                             *
000131*      Order Entry application - restaurant product master     *
000132*                                                              *
000133* Element of the Order Create Validation & Posting batch suite *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* The description of one restaurant's product-price row is
000300* placed in a copy book so that ORDVAL1 (which loads the whole
000400* master file into ORD-PRODUCT-TABLE) and ORDVAL2 (which is
000410* CALLed to search that table while pricing an order) agree on
000420* the layout without either program having to repeat it.
000500*
000600*
000700* This copybook is COPYd directly under the calling program's own
000750* 05-level OCCURS item (ORD-PRODUCT-ENTRY in ORDVAL1 and ORDVAL2),
000760* one level deeper than this copybook - it supplies only the
000770* 10-level fields of that entry.
000800*
000900* RP-RESTAURANT-ID + RP-PRODUCT-ID is the conceptual key. The
001000* table this entry lives in is kept in ascending order on that
001100* combined key so ORDVAL1 can SEARCH ALL it instead of needing
001200* indexed/ISAM file access, which is not available here.
001300*
001400     10  RP-RESTAURANT-ID            PIC X(36).
001500     10  RP-PRODUCT-ID                PIC X(36).
001600     10  RP-PRODUCT-NAME              PIC X(50).
001700*
001800* RP-PRODUCT-PRICE is the restaurant's authoritative price for
001900* this product. Every ORDER-ITEM claiming this product must
002000* quote exactly this price or the order is rejected.
002100*
002200     10  RP-PRODUCT-PRICE             PIC 9(09)V99.
002300     10  RP-RESTAURANT-ACTIVE         PIC X(01).
002400         88  RP-RESTAURANT-IS-ACTIVE      VALUE 'Y'.
002500         88  RP-RESTAURANT-NOT-ACTIVE     VALUE 'N'.
002600     10  FILLER                       PIC X(05).
