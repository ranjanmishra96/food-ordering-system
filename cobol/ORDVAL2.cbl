000100****************************************************************
000200* PROGRAM:  ORDVAL2
000300*           Order Create Validation & Posting - pricing checks
000400*
000500* AUTHOR :  R. L. HURTADO
000600*           ORDER ENTRY APPLICATIONS GROUP
000700* INSTALLATION. REGIONAL DATA CENTER
000800* DATE-WRITTEN. JANUARY 1999
000900* DATE-COMPILED.
001000* SECURITY.     NONE
001100*
001200* SUBROUTINE TO CHECK THE MONEY ARITHMETIC ON ONE ORDER REQUEST
001300*   - CALLED BY PROGRAM ORDVAL1, ONCE THE CUSTOMER AND
001400*     RESTAURANT-ACTIVE CHECKS HAVE ALREADY PASSED.
001500*
001600* CHECKS ARE MADE IN A FIXED ORDER AND STOP AT THE FIRST ONE
001700* THAT FAILS:
001800*   1. ORDER TOTAL  - SUM OF ALL ITEM SUB-TOTALS MUST EQUAL THE
001900*                     ORDER'S CLAIMED ORDER-PRICE.
002000*   2. ITEM SUBTOTAL - EACH ITEM'S ITEM-PRICE * QUANTITY MUST
002100*                     EQUAL ITS OWN SUB-TOTAL.
002200*   3. ITEM PRICE    - EACH ITEM'S ITEM-PRICE MUST EQUAL THE
002300*                     RESTAURANT'S CURRENT PRICE FOR THE PRODUCT.
002400*
002500*****************************************************************
002600* LINKAGE:
002700*      PARAMETER 1 : CREATE-ORDER-REQUEST-REC (PASSED, NOT
002800*                    CHANGED)
002900*      PARAMETER 2 : ORD-PRODUCT-TABLE (PASSED, NOT CHANGED -
003000*                    ALREADY LOADED AND SORTED BY ORDVAL1)
003100*      PARAMETER 3 : VALIDATION-RESULT (PASSED, SET BY THIS
003200*                    PROGRAM)
003300*****************************************************************
003400*
003500* CHANGE ACTIVITY :
003600*
003700*   DATE     WHO   REQUEST   REMARKS                      COLS 73-80
003800*   -------- ----  --------  -----------------------------------
003900*   99/01/08 RLH   OE-0001 : INITIAL VERSION - BUILT FROM THE   OE0001
004000*                  OLD SAMOS2 BALANCE-STATISTICS SKELETON      OE0001
004100*   99/07/11 RLH   OE-0016 : STOP CHECKING FURTHER ITEMS ONCE   OE0016
004200*                  THE FIRST BAD ITEM IS FOUND, PER OPS        OE0016
004300*   99/12/29 RLH   OE-0040 : Y2K - NO DATE FIELDS IN THIS       OE0040
004400*                  PROGRAM, REVIEWED AND CLOSED NO CHANGE      OE0040
004500*   01/05/17 TKM   OE-0049 : SHARE ONE MESSAGE-BUILDING         OE0049
004600*                  PARAGRAPH BETWEEN THE SUBTOTAL AND PRICE     OE0049
004700*                  CHECKS, THE TEXT IS IDENTICAL                OE0049
004750*   05/02/03 RLH   OE-0083 : DROPPED THE LK- LINKAGE PREFIX -    OE0083
004760*                  THIS SHOP NEVER USED ONE, PLAIN NAMES NOW    OE0083
004770*                  MATCH EVERY OTHER CALLED SUBPROGRAM WE OWN   OE0083
004780*   05/02/03 RLH   OE-0084 : ITEM-PRICE MESSAGE WAS PICKING UP  OE0084
004790*                  THE BLANKS LEFT BY ZERO-SUPPRESSION, MOVE    OE0084
004800*                  STRAIGHT TO THE EDITED FIELD AND TRIM THEM   OE0084
004810*                  OFF BEFORE THE STRING NOW                   OE0084
004820*
004900*****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID. ORDVAL2.
005200 AUTHOR.       R. L. HURTADO.
005300 INSTALLATION. REGIONAL DATA CENTER.
005400 DATE-WRITTEN. JANUARY 1999.
005500 DATE-COMPILED.
005600 SECURITY.     NONE.
005700 ENVIRONMENT DIVISION.
005750 CONFIGURATION SECTION.
005780*    STANDARD SHOP SKELETON ENTRY - SAME AS EVERY OTHER ORDER
005790*    ENTRY PROGRAM, CALLED SUBPROGRAM OR NOT.
005800 SPECIAL-NAMES.
005850     C01 IS TOP-OF-FORM
005900     CLASS ORD-ALPHA-CLASS IS 'A' THRU 'Z'.
006200 INPUT-OUTPUT SECTION.
006300*****************************************************************
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600*
006650*    WS-PRODUCT-STATUS-SW IS CARRIED AS A STANDALONE 77-LEVEL,
006660*    NOT BURIED IN WS-FIELDS BELOW - IT IS THE ONE SWITCH THIS
006670*    PROGRAM SHARES NO OTHER DATA WITH, AND KEEPING IT APART
006680*    MAKES IT EASY TO SPOT WHEN WALKING THE STORAGE MAP.
006690 77  WS-PRODUCT-STATUS-SW         PIC X     VALUE 'N'.
006695     88  WS-PRODUCT-FOUND                   VALUE 'Y'.
006696     88  WS-PRODUCT-NOT-FOUND                VALUE 'N'.
006700 01  WS-FIELDS.
006750*    WS-PROGRAM-STATUS IS A CARRYOVER FROM THE OLD SAMOS2
006760*    SKELETON THIS PROGRAM WAS BUILT FROM - NOT READ BY ANYTHING,
006770*    BUT LEFT IN PLACE FOR A DEBUG TOOL WATCH POINT IF WE EVER
006780*    NEED ONE AGAIN.
006800     05  WS-PROGRAM-STATUS        PIC X(30) VALUE SPACES.
007100*    USED ONLY BY 395/396 TO SCAN WS-MSG-PRICE-DISPLAY FOR THE
007102*    FIRST NON-BLANK CHARACTER - SEE THOSE PARAGRAPHS.
007105     05  WS-MSG-PRICE-START       PIC 9(02) COMP VALUE 1.
007110     05  FILLER                   PIC X(02) VALUE SPACES.
007200*
007300* NO FILLER IN THE NEXT THREE AREAS - EACH HAS AN EDITED REDEFINES
007310* VIEW SIZED TO THE EXACT BYTE COUNT OF THE NUMERIC FIELD, NO SLACK
007320* TO PAD WITHOUT ALSO WIDENING THE EDIT PICTURE ON BOTH SIDES.
007330 01  WS-SUM-ACCUM-AREA.
007400     05  WS-SUM-ACCUM             PIC 9(09)V99 VALUE 0.
007500 01  WS-SUM-ACCUM-EDIT REDEFINES WS-SUM-ACCUM-AREA.
007600     05  WS-SUM-ACCUM-DISPLAY     PIC ZZZZZZZ9.99.
007700*
007800 01  WS-SUBTOTAL-AREA.
007900     05  WS-ITEM-SUBTOTAL-COMPUTED PIC 9(09)V99 VALUE 0.
008000 01  WS-SUBTOTAL-EDIT REDEFINES WS-SUBTOTAL-AREA.
008100     05  WS-ITEM-SUBTOTAL-EDIT    PIC ZZZZZZZ9.99.
008200*
008300 01  WS-MSG-PRICE-AREA.
008400     05  WS-MSG-PRICE             PIC 9(09)V99 VALUE 0.
008500 01  WS-MSG-PRICE-EDIT REDEFINES WS-MSG-PRICE-AREA.
008600     05  WS-MSG-PRICE-DISPLAY     PIC ZZZZZZZ9.99.
008700*
008800*****************************************************************
008900 LINKAGE SECTION.
009000*
009100     COPY ORDWREQ.
009200*
009250*    ORD-PRODUCT-TABLE ARRIVES ALREADY LOADED AND SORTED BY THE
009260*    CALLER (ORDVAL1 920-LOAD-PRODUCT-TABLE) - WE NEVER LOAD OR
009270*    RE-SORT IT HERE, ONLY SEARCH ALL AGAINST IT.
009400 01  ORD-PRODUCT-TABLE.
009500     05  ORD-PRODUCT-COUNT        PIC 9(05) COMP.
009600     05  ORD-PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
009700             DEPENDING ON ORD-PRODUCT-COUNT
009800             ASCENDING KEY IS RP-RESTAURANT-ID RP-PRODUCT-ID
009900             INDEXED BY RP-IDX.
010000         COPY ORDWPRD.
010100*
010150*    VALIDATION-RESULT IS THE ONLY PARAMETER THIS PROGRAM SETS -
010160*    THE OTHER TWO (CREATE-ORDER-REQUEST-REC, ORD-PRODUCT-TABLE)
010170*    ARE READ-ONLY AS FAR AS WE ARE CONCERNED.
010200 01  VALIDATION-RESULT.
010300     05  VALIDATION-RC            PIC 9(02) COMP.
010400     05  VALIDATION-MESSAGE       PIC X(80).
010410     05  FILLER                   PIC X(02).
010500*
010600 01  ORD-LITERALS.
010700     COPY ORDWLITS.
010800*
010900*****************************************************************
011000 PROCEDURE DIVISION USING CREATE-ORDER-REQUEST-REC,
011100                          ORD-PRODUCT-TABLE,
011200                          VALIDATION-RESULT.
011300
011350*****************************************************************
011360* 000-MAIN - RUNS THE THREE MONEY CHECKS IN RULE ORDER (TOTAL,
011370* THEN SUBTOTALS, THEN PRICES) AND STOPS AT THE FIRST ONE THAT
011380* SETS A NON-OK RETURN CODE - THE IF TESTS GUARD EACH LATER
011390* PERFORM SO A FAILED TOTAL CHECK NEVER LETS THE SUBTOTAL OR
011395* PRICE CHECKS RUN AT ALL. VALIDATION-RC/VALIDATION-MESSAGE ARE
011398* RESET TO OK/BLANK ON ENTRY SO NO PRIOR CALL'S RESULT SURVIVES.
011399*****************************************************************
011400 000-MAIN.
011500     MOVE 'PROGRAM STARTED'   TO WS-PROGRAM-STATUS.
011600     MOVE ORD-RC-OK           TO VALIDATION-RC.
011700     MOVE SPACES              TO VALIDATION-MESSAGE.
011800
011900     PERFORM 100-CHECK-ORDER-TOTAL.
012000     IF VALIDATION-RC = ORD-RC-OK
012100         PERFORM 200-CHECK-ITEM-SUBTOTALS.
012200     IF VALIDATION-RC = ORD-RC-OK
012300         PERFORM 300-CHECK-ITEM-PRICES.
012400
012500     MOVE 'PROGRAM ENDED'     TO WS-PROGRAM-STATUS.
012600     GOBACK.
012700
012750*****************************************************************
012760* 100-CHECK-ORDER-TOTAL - RULE 1.  SUMS EVERY LINE ITEM'S OWN
012770* SUB-TOTAL (AS CLAIMED ON THE REQUEST, NOT RECOMPUTED HERE -
012780* THAT IS RULE 2'S JOB) AND COMPARES THE SUM TO THE ORDER'S
012790* CLAIMED ORDER-PRICE.  WS-SUM-ACCUM IS RESET TO ZERO EVERY CALL.
012795*****************************************************************
012800 100-CHECK-ORDER-TOTAL.
012900     MOVE 0 TO WS-SUM-ACCUM.
013000     PERFORM 110-ADD-ITEM-SUBTOTAL THRU 110-EXIT
013100             VARYING OI-IDX FROM 1 BY 1
013200             UNTIL OI-IDX > OR-ITEM-COUNT.
013250*    ORD-MSG-TOTAL-WRONG IS A FIXED, COMPLETE SENTENCE FROM
013260*    ORDWLITS - THIS IS THE ONE REJECT MESSAGE IN THE PROGRAM
013270*    THAT NEEDS NO ITEM NUMBER OR PRICE BUILT INTO IT.
013300     IF WS-SUM-ACCUM NOT = OR-ORDER-PRICE
013400         MOVE ORD-RC-TOTAL-WRONG  TO VALIDATION-RC
013500         MOVE ORD-MSG-TOTAL-WRONG TO VALIDATION-MESSAGE.
013600
013650*    ONE ADD PER LINE ITEM - OI-IDX IS SET BY THE PERFORM
013660*    VARYING IN THE PARAGRAPH ABOVE, NOT BY THIS ONE.
013700 110-ADD-ITEM-SUBTOTAL.
013800     ADD OI-SUB-TOTAL (OI-IDX) TO WS-SUM-ACCUM.
013900 110-EXIT.
014000     EXIT.
014100
014150*****************************************************************
014160* 200-CHECK-ITEM-SUBTOTALS - RULE 2.  RECOMPUTES EACH ITEM'S
014170* SUB-TOTAL AS PRICE TIMES QUANTITY AND COMPARES IT TO THE
014180* REQUEST'S CLAIMED SUB-TOTAL FOR THAT ITEM.  STOPS AT THE
014190* FIRST BAD ITEM (OE-0016) - IT DOES NOT KEEP CHECKING THE REST.
014195*****************************************************************
014200 200-CHECK-ITEM-SUBTOTALS.
014300     PERFORM 210-CHECK-ONE-SUBTOTAL THRU 210-EXIT
014400             VARYING OI-IDX FROM 1 BY 1
014500             UNTIL OI-IDX > OR-ITEM-COUNT
014600                OR VALIDATION-RC NOT = ORD-RC-OK.
014700
014800 210-CHECK-ONE-SUBTOTAL.
014850*    ROUNDED MATTERS HERE - THE REQUEST'S OWN SUB-TOTAL IS
014860*    ALWAYS TWO DECIMAL PLACES, SO AN UNROUNDED COMPUTE COULD
014870*    MISCOMPARE ON A THIRD-DECIMAL ARTIFACT THAT ISN'T REALLY
014880*    A PRICING ERROR.
014900     COMPUTE WS-ITEM-SUBTOTAL-COMPUTED ROUNDED =
015000             OI-ITEM-PRICE (OI-IDX) * OI-QUANTITY (OI-IDX).
015100     IF WS-ITEM-SUBTOTAL-COMPUTED NOT = OI-SUB-TOTAL (OI-IDX)
015200         MOVE ORD-RC-SUBTOTAL-WRONG TO VALIDATION-RC
015300         PERFORM 390-BUILD-ITEM-PRICE-MSG.
015400 210-EXIT.
015500     EXIT.
015600
015650*****************************************************************
015660* 300-CHECK-ITEM-PRICES - RULE 3.  FOR EACH LINE ITEM, LOOKS UP
015670* THE RESTAURANT'S CURRENT PRICE FOR THAT PRODUCT IN THE
015680* PRODUCT TABLE (PASSED IN FROM ORDVAL1, ALREADY LOADED AND
015685* SORTED) AND COMPARES IT TO THE PRICE CLAIMED ON THE REQUEST.
015695*****************************************************************
015700 300-CHECK-ITEM-PRICES.
015800     PERFORM 310-CHECK-ONE-ITEM-PRICE THRU 310-EXIT
015900             VARYING OI-IDX FROM 1 BY 1
016000             UNTIL OI-IDX > OR-ITEM-COUNT
016100                OR VALIDATION-RC NOT = ORD-RC-OK.
016200
016250*    IF THE PRODUCT IS NOT ON THE RESTAURANT'S MENU AT ALL WE
016260*    DO NOT FLAG THAT HERE - ORDVAL1 ALREADY CONFIRMED THE
016270*    RESTAURANT ITSELF EXISTS AND IS ACTIVE BEFORE EVER CALLING
016280*    US, SO A MISSING PRODUCT ROW SIMPLY LEAVES THE PRICE CHECK
016290*    BELOW SKIPPED FOR THAT ITEM RATHER THAN REJECTING THE ORDER.
016300 310-CHECK-ONE-ITEM-PRICE.
016400     SET WS-PRODUCT-NOT-FOUND TO TRUE.
016500     SEARCH ALL ORD-PRODUCT-ENTRY
016600         AT END
016700             SET WS-PRODUCT-NOT-FOUND TO TRUE
016800         WHEN RP-RESTAURANT-ID (RP-IDX) = OR-RESTAURANT-ID
016900          AND RP-PRODUCT-ID (RP-IDX)    = OI-PRODUCT-ID (OI-IDX)
017000             SET WS-PRODUCT-FOUND TO TRUE.
017100     IF WS-PRODUCT-FOUND
017200         IF RP-PRODUCT-PRICE (RP-IDX) NOT = OI-ITEM-PRICE (OI-IDX)
017300             MOVE ORD-RC-PRODUCT-PRICE-WRONG TO VALIDATION-RC
017400             PERFORM 390-BUILD-ITEM-PRICE-MSG.
017500 310-EXIT.
017600     EXIT.
017700
017750*****************************************************************
017760* 390-BUILD-ITEM-PRICE-MSG - SHARED BY BOTH THE SUBTOTAL-WRONG
017770* AND PRICE-WRONG REJECTS (OE-0049) SINCE BOTH WANT THE SAME
017780* "ITEM PRICE IS $N.NN FOR PRODUCT NNNNN" SENTENCE - ONLY THE
017790* RETURN CODE SET JUST BEFORE CALLING THIS DIFFERS.
017795*****************************************************************
017800 390-BUILD-ITEM-PRICE-MSG.
017810     MOVE OI-ITEM-PRICE (OI-IDX) TO WS-MSG-PRICE-DISPLAY.
017820     PERFORM 395-FIND-MSG-PRICE-START.
018000     STRING ORD-MSG-ITEM-PRICE-LEAD DELIMITED BY SIZE
018050            WS-MSG-PRICE-DISPLAY (WS-MSG-PRICE-START:)
018060                                    DELIMITED BY SIZE
018200            ' '                     DELIMITED BY SIZE
018300            ORD-MSG-ITEM-PRICE-TAIL DELIMITED BY SIZE
018400            ' '                     DELIMITED BY SIZE
018500            OI-PRODUCT-ID (OI-IDX)  DELIMITED BY SPACE
018600            '!'                     DELIMITED BY SIZE
018700            INTO VALIDATION-MESSAGE.
018710
018720 395-FIND-MSG-PRICE-START.
018730*    WS-MSG-PRICE-DISPLAY IS PIC ZZZZZZZ9.99 (11 BYTES) - ZERO
018740*    SUPPRESSION LEAVES LEADING BLANKS FOR SMALL AMOUNTS, WHICH
018750*    WE DO NOT WANT CARRIED INTO THE MIDDLE OF A SENTENCE.  SCAN
018760*    PAST THEM SO THE STRING ABOVE PICKS UP AT THE FIRST DIGIT.
018770     PERFORM 396-TEST-MSG-PRICE-CHAR THRU 396-EXIT
018780             VARYING WS-MSG-PRICE-START FROM 1 BY 1
018790             UNTIL WS-MSG-PRICE-START > 11
018800                OR WS-MSG-PRICE-DISPLAY (WS-MSG-PRICE-START:1)
018810                     NOT = SPACE.
018820
018825*    EMPTY ON PURPOSE - ALL THE WORK HAPPENS IN THE PERFORM
018826*    VARYING CONDITION ITSELF, THIS IS JUST ITS LOOP BODY SO
018827*    WE HAVE A THRU...EXIT RANGE TO PERFORM.
018830 396-TEST-MSG-PRICE-CHAR.
018840     CONTINUE.
018850 396-EXIT.
018860     EXIT.
018870
018900* END OF PROGRAM ORDVAL2
