000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = ORDWREQ                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = Order Entry (Samples) -                    *
000600*                     Create-Order request record                *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Flattened image of one incoming create-order request as  *
001000*      read from the ORDREQF transaction file. One record per   *
001100*      order; the line items are carried as an OCCURS DEPENDING *
001200*      ON table sized by OR-ITEM-COUNT so that orders of 1 to   *
001300*      50 items fit in a single fixed-length record.            *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700* CHANGE ACTIVITY :                                              *
001800*                                                                *
001900*   DATE     WHO   REQUEST   REMARKS                            *
002000*   -------- ----  --------  --------------------------------   *
002100*   99/01/08 RLH   OE-0001 : INITIAL VERSION FOR ORDER ENTRY    *
002200*                                                                *
002300******************************************************************
002400 01  CREATE-ORDER-REQUEST-REC.
002500     05  OR-CUSTOMER-ID             PIC X(36).
002600     05  OR-RESTAURANT-ID           PIC X(36).
002700     05  OR-ORDER-ADDRESS.
002800         10  OR-STREET              PIC X(50).
002900         10  OR-POSTAL-CODE         PIC X(10).
003000         10  OR-CITY                PIC X(50).
003100         10  FILLER                 PIC X(04).
003200     05  OR-ORDER-PRICE             PIC 9(09)V99.
003300     05  OR-ITEM-COUNT              PIC 9(02).
003400     05  FILLER                     PIC X(05).
003500*
003600* One entry per ordered product line. OR-ITEM-COUNT governs how
003700* many of the 50 possible slots are in use for this request.
003800*
003900     05  OR-ORDER-ITEMS OCCURS 1 TO 50 TIMES
004000             DEPENDING ON OR-ITEM-COUNT
004100             INDEXED BY OI-IDX.
004200         10  OI-PRODUCT-ID          PIC X(36).
004300         10  OI-QUANTITY            PIC 9(04).
004400         10  OI-ITEM-PRICE          PIC 9(09)V99.
004500         10  OI-SUB-TOTAL           PIC 9(09)V99.
004600         10  FILLER                 PIC X(03).
