000100******************************************************************02000000
000200*                                                                *04000000
000300* CONTROL BLOCK NAME = ORDWCST                                   *06000000
000400*                                                                *08000000
000500* DESCRIPTIVE NAME = Order Entry (Samples) -                     *10000000
000600*                     Customer master table entry                *12000000
000700*                                                                *14000000
000800*  @BANNER_START                                                 *14333300
000900*  Order Create Validation & Posting batch suite                 *14666600
001000*                                                                *14999900
001100*  ORDVAL1 / ORDWCST                                             *15333200
001200*  @BANNER_END                                                   *17666300
001300*                                                                *18000000
001400* FUNCTION =                                                     *24000000
001500*      One entry per customer known to the order-entry system.   *26000000
001600*      ORDVAL1 loads the whole CUSTMSTF master file into an      *28000000
001700*      ORD-CUSTOMER-TABLE built from this layout, in ascending   *31000000
001800*      CM-CUSTOMER-ID order, and SEARCHes ALL it to decide       *34000000
001900*      whether an incoming order's customer is known.            *35000000
002000*----------------------------------------------------------------*37000000
002100*                                                                *40000000
002200* CHANGE ACTIVITY :                                              *43000000
002300*      $SEG(ORDWCST),COMP(ORDENTRY),PROD(BATCH   ):              *46000000
002400*                                                                *49000000
002500*   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *52000000
002600*   $D0= OE-0001 100 990108 RLH     : INITIAL VERSION            *55000000
002700*                                                                *58000000
002800******************************************************************61000000
002900*                                                                 64000000
003000*    Customer master table entry - COPYd directly under the       67000000
003100*    calling program's own 05-level OCCURS item, one level        68500000
003200*    deeper than this copybook (see ORDVAL1 ORD-CUSTOMER-ENTRY).   69200000
003300     10  CM-CUSTOMER-ID              PIC X(36).                   73000000
003400     10  FILLER                      PIC X(14).                  76000000
