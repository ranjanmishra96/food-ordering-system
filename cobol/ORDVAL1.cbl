000100****************************************************************
000200* PROGRAM:  ORDVAL1
000300*           Order Create Validation & Posting - main driver
000400*
000500* AUTHOR :  R. L. Hurtado
000600*           ORDER ENTRY APPLICATIONS GROUP
000700* INSTALLATION. REGIONAL DATA CENTER
000800* DATE-WRITTEN. JANUARY 1999
000900* DATE-COMPILED.
001000* SECURITY.     NONE
001100*
001200* READS THE CREATE-ORDER-REQUEST FILE ONE REQUEST AT A TIME AND
001300* VALIDATES EACH REQUEST AGAINST THE CUSTOMER AND RESTAURANT-
001400* PRODUCT MASTER FILES, WHICH ARE LOADED ONCE AT START-OF-RUN
001500* INTO SORTED WORKING-STORAGE TABLES SINCE INDEXED/ISAM ACCESS
001600* IS NOT AVAILABLE TO THIS JOB. AN ACCEPTED ORDER IS ASSIGNED A
001700* TRACKING NUMBER AND POSTED TO THE RESPONSE FILE AS PENDING; A
001800* FAILED REQUEST IS POSTED AS REJECTED WITH THE REASON TEXT.
001900*
002000* CALLS ORDVAL2 TO PERFORM THE ORDER-TOTAL, ITEM-SUBTOTAL AND
002100* RESTAURANT-PRICE ARITHMETIC CHECKS ONCE CUSTOMER AND
002200* RESTAURANT EXISTENCE/ACTIVE CHECKS HAVE ALREADY PASSED.
002300*
002400*****************************************************************
002500*
002600* CHANGE ACTIVITY :
002700*
002800*   DATE     WHO   REQUEST   REMARKS                      COLS 73-80
002900*   -------- ----  --------  -----------------------------------
003000*   99/01/08 RLH   OE-0001 : INITIAL VERSION - BUILT FROM THE   OE0001
003100*                  OLD SAMOS1/SAMOS2 CUSTOMER-REPORT SKELETON   OE0001
003200*   99/06/30 RLH   OE-0014 : ADD RESTAURANT-ACTIVE CHECK AHEAD  OE0014
003300*                  OF THE PRICING RULES, PER OPS REQUEST       OE0014
003400*   00/11/02 TKM   OE-0031 : ORDER-ID NOW BUILT FROM RUN DATE   OE0031
003500*                  PLUS SEQUENCE, NOT JUST SEQUENCE ALONE      OE0031
003600*   99/12/29 RLH   OE-0040 : Y2K - WS-RUN-DATE-NUMERIC CHANGED  OE0040
003700*                  FROM 2-DIGIT TO 4-DIGIT CENTURY              OE0040
003800*   02/03/14 TKM   OE-0058 : TOTALS LINE NOW SHOWS ACCEPTED     OE0058
003900*                  ORDER VALUE, OPS WANTED IT ON THE RUN LOG   OE0058
004000*   04/09/21 RLH   OE-0077 : UPSI-0 TRACE SWITCH ADDED FOR      OE0077
004100*                  PRODUCTION SUPPORT TO TURN ON PER-ORDER      OE0077
004200*                  DISPLAY OF CUSTOMER/RESTAURANT IDS           OE0077
004210*   05/02/03 RLH   OE-0085 : UPSI-0 TRACE SWITCH PULLED BACK    OE0085
004220*                  OUT - NOBODY EVER SET IT, PRODUCTION SET     OE0085
004230*                  UPSI TO ALL-ZERO ON EVERY RUN ANYWAY          OE0085
004262*   05/02/17 TKM   OE-0086 : WALKTHROUGH REQUESTED MORE         OE0086
004264*                  PARAGRAPH-LEVEL COMMENTS FOR WHOEVER PICKS   OE0086
004266*                  THIS UP NEXT - ADDED NOTES ON WHY EACH       OE0086
004268*                  LOOKUP/WRITE/SWITCH DOES WHAT IT DOES, NO    OE0086
004269*                  LOGIC CHANGED                                OE0086
004270*
004400*****************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. ORDVAL1.
004700 AUTHOR.       R. L. HURTADO.
004800 INSTALLATION. REGIONAL DATA CENTER.
004900 DATE-WRITTEN. JANUARY 1999.
005000 DATE-COMPILED.
005100 SECURITY.     NONE.
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400*    STANDARD SHOP SKELETON ENTRY - CARRIED IN EVERY ORDER
005500*    ENTRY PROGRAM SINCE THE ORIGINAL SAMOS COPY-BOOK DAYS,
005600*    WHETHER OR NOT THE PROGRAM OPENS A PRINTER FILE.
005700 SPECIAL-NAMES.
005750     C01 IS TOP-OF-FORM
005800     CLASS ORD-ALPHA-CLASS IS 'A' THRU 'Z'.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006120*    INPUT - THE TRANSACTION FILE DRIVING THE WHOLE RUN.
006200     SELECT ORDREQF  ASSIGN TO ORDREQF
006300                     ACCESS IS SEQUENTIAL
006400                     FILE STATUS IS WS-ORDREQF-STATUS.
006500
006520*    INPUT - CUSTOMER MASTER, LOADED IN FULL AT 910.
006600     SELECT CUSTMSTF ASSIGN TO CUSTMSTF
006700                     ACCESS IS SEQUENTIAL
006800                     FILE STATUS IS WS-CUSTMSTF-STATUS.
006900
006920*    INPUT - RESTAURANT-PRODUCT MASTER, LOADED IN FULL AT 920.
007000     SELECT PRODMSTF ASSIGN TO PRODMSTF
007100                     ACCESS IS SEQUENTIAL
007200                     FILE STATUS IS WS-PRODMSTF-STATUS.
007300
007320*    OUTPUT - ONE RESPONSE RECORD WRITTEN PER REQUEST PROCESSED.
007400     SELECT ORDRSPF  ASSIGN TO ORDRSPF
007500                     FILE STATUS IS WS-ORDRSPF-STATUS.
007600
007700*****************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008050*    CREATE-ORDER-REQUEST TRANSACTION FILE, ONE RECORD PER ORDER
008060*    TO BE VALIDATED.  LAYOUT COMES IN FROM THE COPYBOOK SO THE
008070*    UPSTREAM EXTRACT AND THIS JOB CANNOT DRIFT OUT OF STEP.
008100 FD  ORDREQF
008200     LABEL RECORDS ARE STANDARD
008300     BLOCK CONTAINS 0
008400     RECORDING MODE IS F.
008500     COPY ORDWREQ.
008600
008650*    CUSTOMER MASTER - READ IN FULL ONCE AT 910 AND KEPT AS A
008660*    BLOCK MOVE TARGET HERE; THE REAL FIELD-LEVEL LAYOUT LIVES
008670*    ON THE WORKING-STORAGE TABLE ENTRY, NOT ON THIS FD RECORD.
008700 FD  CUSTMSTF
008800     LABEL RECORDS ARE STANDARD
008900     BLOCK CONTAINS 0
009000     RECORDING MODE IS F.
009100 01  CUSTOMER-MASTER-FILE-REC        PIC X(50).
009200
009250*    RESTAURANT-PRODUCT MASTER - SAME TREATMENT AS CUSTMSTF
009260*    ABOVE, LOADED IN FULL ONCE AT 920.
009300 FD  PRODMSTF
009400     LABEL RECORDS ARE STANDARD
009500     BLOCK CONTAINS 0
009600     RECORDING MODE IS F.
009700 01  RESTAURANT-PRODUCT-FILE-REC      PIC X(139).
009800
009850*    CREATE-ORDER-RESPONSE OUTPUT FILE - ONE RECORD WRITTEN PER
009860*    REQUEST, EITHER ACCEPTED (PENDING) OR REJECTED, NEVER
009870*    BOTH AND NEVER SKIPPED.
009900 FD  ORDRSPF
010000     LABEL RECORDS ARE STANDARD
010100     BLOCK CONTAINS 0
010200     RECORDING MODE IS F.
010300     COPY ORDWRSP.
010400
010500*****************************************************************
010600 WORKING-STORAGE SECTION.
010700*****************************************************************
010800*
010850*    TODAY'S DATE IN CCYYMMDD, PULLED ONCE IN 000-MAIN.  USED
010860*    BOTH FOR THE STARTUP DISPLAY LINE AND AS THE DATE PORTION
010870*    OF EVERY ORDER-ID BUILT THIS RUN (SEE WS-ORDER-ID-BUILD
010880*    BELOW).  4-DIGIT CENTURY SINCE THE OE-0040 Y2K FIX.
010900 01  WS-RUN-DATE-NUMERIC             PIC 9(08).
011000 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-NUMERIC.
011100     05  WS-RUN-CCYY                 PIC 9(04).
011200     05  WS-RUN-MM                   PIC 9(02).
011300     05  WS-RUN-DD                   PIC 9(02).
011400*
011450*    ONE FILE STATUS FIELD PER SELECT IN FILE-CONTROL ABOVE,
011460*    TESTED AFTER EVERY OPEN/READ/WRITE AGAINST THAT FILE.
011500 01  WS-FILE-STATUS-FIELDS.
011600     05  WS-ORDREQF-STATUS           PIC X(02) VALUE SPACES.
011700     05  WS-CUSTMSTF-STATUS          PIC X(02) VALUE SPACES.
011800     05  WS-PRODMSTF-STATUS          PIC X(02) VALUE SPACES.
011810     05  WS-ORDRSPF-STATUS           PIC X(02) VALUE SPACES.
011820     05  FILLER                      PIC X(02) VALUE SPACES.
012000*
012050*    THE TWO END-OF-FILE SWITCHES THAT THE MAIN PROCESSING LOOP
012060*    TESTS ON EVERY PASS (ORDREQF AND CUSTMSTF) ARE CARRIED AS
012070*    77-LEVEL ITEMS, NOT GROUPED UNDER WS-SWITCHES BELOW, SO
012080*    THEY STAND OUT TO ANYONE SCANNING THE STORAGE MAP - THESE
012090*    ARE THE TWO SWITCHES THAT DRIVE WHETHER THE JOB KEEPS
012095*    READING AT ALL.
012096 77  WS-ORDREQF-EOF-SW               PIC X     VALUE 'N'.
012097     88  WS-ORDREQF-EOF                        VALUE 'Y'.
012098 77  WS-CUSTMSTF-EOF-SW              PIC X     VALUE 'N'.
012099     88  WS-CUSTMSTF-EOF                        VALUE 'Y'.
012100 01  WS-SWITCHES.
012150*    WS-PRODMSTF-EOF-SW IS THE ONLY MASTER-FILE EOF SWITCH LEFT
012160*    UNDER THIS GROUP - THE PRODUCT MASTER IS LOADED EARLY AND
012170*    OUT OF THE WAY LONG BEFORE THE MAIN LOOP EVER RUNS, SO IT
012180*    DID NOT NEED TO MOVE OUT TO A 77-LEVEL LIKE THE TWO ABOVE.
012600     05  WS-PRODMSTF-EOF-SW          PIC X     VALUE 'N'.
012700         88  WS-PRODMSTF-EOF                    VALUE 'Y'.
012750*    THESE TWO STATUS BYTES ARE SET BY THE SEARCH ALLs IN
012760*    310-FIND-CUSTOMER AND 320-FIND-RESTAURANT-PRODUCTS, AND
012770*    TESTED RIGHT AFTER, BACK IN 200-PROCESS-ORDER-REQUESTS.
012800     05  ORD-CUSTOMER-STATUS         PIC X     VALUE 'N'.
012900         88  ORD-CUSTOMER-FOUND                 VALUE 'Y'.
013000         88  ORD-CUSTOMER-NOT-FOUND             VALUE 'N'.
013100     05  ORD-RESTAURANT-STATUS       PIC X     VALUE 'N'.
013200         88  ORD-RESTAURANT-FOUND                VALUE 'Y'.
013300         88  ORD-RESTAURANT-NOT-FOUND            VALUE 'N'.
013310     05  FILLER                      PIC X(02) VALUE SPACES.
013400*
013450*    RUN CONTROL TOTALS - PRINTED BY 800-WRITE-RUN-SUMMARY AT
013460*    END OF JOB.  ALL FOUR ARE COMP-3 SO THE ARITHMETIC IN
013470*    340/350 STAYS ON PACKED DECIMAL THE WHOLE RUN THROUGH.
013500 01  WS-CONTROL-TOTALS.
013600     05  WS-REQUESTS-READ            PIC S9(09) COMP-3 VALUE +0.
013700     05  WS-ORDERS-CREATED           PIC S9(09) COMP-3 VALUE +0.
013800     05  WS-ORDERS-REJECTED          PIC S9(09) COMP-3 VALUE +0.
013900     05  WS-ORDERS-TOTAL-VALUE       PIC S9(09)V99 COMP-3
014000                                     VALUE +0.
014010     05  FILLER                      PIC X(02) VALUE SPACES.
014100*
014200* ORD-CUSTOMER-TABLE and ORD-PRODUCT-TABLE are loaded once, at
014300* 910/920, from CUSTMSTF and PRODMSTF. Both master files are
014400* maintained by the upstream extract job in ascending key
014500* sequence, so the tables come up already sorted for SEARCH ALL.
014600*
014700 01  ORD-CUSTOMER-TABLE.
014800     05  ORD-CUSTOMER-COUNT          PIC 9(05) COMP VALUE 0.
014900     05  ORD-CUSTOMER-ENTRY OCCURS 1 TO 5000 TIMES
015000             DEPENDING ON ORD-CUSTOMER-COUNT
015100             ASCENDING KEY IS CM-CUSTOMER-ID
015200             INDEXED BY CM-IDX.
015300         COPY ORDWCST.
015400*
015500 01  ORD-PRODUCT-TABLE.
015600     05  ORD-PRODUCT-COUNT           PIC 9(05) COMP VALUE 0.
015700     05  ORD-PRODUCT-ENTRY OCCURS 1 TO 5000 TIMES
015800             DEPENDING ON ORD-PRODUCT-COUNT
015900             ASCENDING KEY IS RP-RESTAURANT-ID RP-PRODUCT-ID
016000             INDEXED BY RP-IDX.
016100         COPY ORDWPRD.
016200*
016300 01  ORD-LITERALS.
016400     COPY ORDWLITS.
016500*
016550*    WS-VALIDATION-RESULT IS PASSED TO ORDVAL2 AT 330 AS THE
016560*    THIRD CALL PARAMETER - ORDVAL2 FILLS IN RC AND MESSAGE,
016570*    WE JUST TEST WS-VALIDATION-RC BACK IN 200 AFTERWARD.
016600 01  WS-VALIDATION-RESULT.
016700     05  WS-VALIDATION-RC            PIC 9(02) COMP VALUE 0.
016800     05  WS-VALIDATION-MESSAGE       PIC X(80) VALUE SPACES.
016810     05  FILLER                      PIC X(02) VALUE SPACES.
016900*
017000* Work area used to assemble a new ORDER-ID for an accepted
017100* order. WS-ORDER-ID-BUILD-X lets one MOVE carry the finished
017200* 36-byte value straight into RS-ORDER-ID.
017300*
017400 01  WS-ORDER-ID-BUILD.
017500     05  WS-OID-PREFIX               PIC X(04) VALUE 'ORD-'.
017600     05  WS-OID-DATE                 PIC 9(08).
017700     05  WS-OID-SEQ                  PIC 9(06).
017800     05  FILLER                      PIC X(18) VALUE SPACES.
017900 01  WS-ORDER-ID-BUILD-X REDEFINES WS-ORDER-ID-BUILD
018000                                    PIC X(36).
018100*
018200* Run-summary detail line, built the same way the old SAMOS1
018300* totals report line was: one edited field carries either a
018400* plain count (...VALUE1) or, redefined, a two-decimal amount
018500* (...VALUE1D), depending on which kind of total is being moved
018600* in.
018700*
018800 01  WS-TOTALS-DETAIL.
018900     05  FILLER                      PIC X(02) VALUE SPACES.
019000     05  WS-TOTALS-TYPE              PIC X(15).
019100     05  FILLER                      PIC X(04) VALUE ':   '.
019150*    FIRST ITEM/VALUE PAIR ON THE LINE - E.G. "READ" COUNT ON
019160*    THE REQUESTS LINE, "CREATED" COUNT ON THE ORDERS LINE.
019200     05  WS-TOTALS-ITEM1             PIC X(11).
019300     05  WS-TOTALS-VALUE1            PIC ZZZ,ZZZ,ZZ9.
019400     05  WS-TOTALS-VALUE1D REDEFINES WS-TOTALS-VALUE1
019500                                     PIC ZZZZZZZZ.99.
019600     05  FILLER                      PIC X(03) VALUE SPACES.
019650*    SECOND ITEM/VALUE PAIR - "REJECTED" COUNT ON THE REQUESTS
019660*    LINE, THE ACCEPTED DOLLAR VALUE ON THE ORDERS LINE.
019700     05  WS-TOTALS-ITEM2             PIC X(11).
019800     05  WS-TOTALS-VALUE2            PIC ZZZ,ZZZ,ZZ9.
019900     05  WS-TOTALS-VALUE2D REDEFINES WS-TOTALS-VALUE2
020000                                     PIC ZZZZZZZZ.99.
020100     05  FILLER                      PIC X(36) VALUE SPACES.
020200*
020300*****************************************************************
020400 PROCEDURE DIVISION.
020500*****************************************************************
020600
020650*****************************************************************
020660* 000-MAIN - JOB CONTROL PARAGRAPH.  OPEN THE FOUR FILES, LOAD
020670* THE TWO MASTER TABLES INTO MEMORY, THEN DRIVE THE REQUEST
020680* LOOP UNTIL ORDREQF RUNS OUT, THEN WRITE THE SUMMARY AND CLOSE
020690* UP.  RUN DATE COMES FROM THE SYSTEM CLOCK, NOT FROM A CARD -
020695* THIS JOB HAS NEVER TAKEN A PARAMETER.
020699*****************************************************************
020700 000-MAIN.
020800     ACCEPT WS-RUN-DATE-NUMERIC FROM DATE YYYYMMDD.
020850*    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR ON SOME COMPILERS -
020860*    THIS SHOP'S RUNS IT UNDER ALWAYS SUPPORTS YYYYMMDD, SO WE
020870*    TAKE THE FULL 4-DIGIT CENTURY DIRECTLY, NO WINDOWING NEEDED.
020900     DISPLAY 'ORDVAL1 STARTED - RUN DATE ' WS-RUN-MM '/'
021000             WS-RUN-DD '/' WS-RUN-CCYY.
021100
021150*    BOTH MASTER TABLES MUST BE FULLY LOADED BEFORE THE FIRST
021160*    REQUEST IS EVER READ - 310/320 ASSUME THE TABLES ARE
021170*    COMPLETE THE FIRST TIME THEY SEARCH ALL AGAINST THEM.
021200     PERFORM 900-OPEN-FILES.
021300     PERFORM 910-LOAD-CUSTOMER-TABLE.
021400     PERFORM 920-LOAD-PRODUCT-TABLE.
021500
021550*    THE DRIVING LOOP - ONE PASS THROUGH 200 PER ORDREQF RECORD,
021560*    UNTIL 700-READ-ORDER-REQUEST SETS THE EOF SWITCH.
021600     PERFORM 200-PROCESS-ORDER-REQUESTS THRU 200-EXIT
021700             UNTIL WS-ORDREQF-EOF.
021800
021900     PERFORM 800-WRITE-RUN-SUMMARY.
022000     PERFORM 950-CLOSE-FILES.
022100
022200     DISPLAY 'ORDVAL1 ENDED NORMALLY'.
022300     GOBACK.
022400
022450*****************************************************************
022460* 200-PROCESS-ORDER-REQUESTS IS THE DRIVING PARAGRAPH - ONE PASS
022470* PER REQUEST RECORD ON ORDREQF.  EACH CHECK BELOW IS A GO-TO-
022480* EXIT SHORT CIRCUIT, IN THE ORDER OE-0062 LAYS THE RULES OUT:
022481* CUSTOMER EXISTS, THEN RESTAURANT EXISTS AND IS ACTIVE, THEN THE
022482* MONEY ARITHMETIC IN ORDVAL2.  FIRST FAILURE WINS - WE NEVER
022483* RUN A LATER CHECK ONCE AN EARLIER ONE HAS ALREADY REJECTED.
022490*****************************************************************
022500 200-PROCESS-ORDER-REQUESTS.
022600     PERFORM 700-READ-ORDER-REQUEST.
022700     IF WS-ORDREQF-EOF
022800         GO TO 200-EXIT.
022850*    A RECORD IS COUNTED AS READ THE MOMENT WE HAVE ONE TO WORK
022860*    WITH, BEFORE ANY OF THE CHECKS BELOW RUN.
022900     ADD +1 TO WS-REQUESTS-READ.
023300*    RULE 5 - CUSTOMER MUST EXIST ON THE CUSTOMER MASTER.
023400     PERFORM 310-FIND-CUSTOMER.
023500     IF ORD-CUSTOMER-NOT-FOUND
023600         PERFORM 361-BUILD-NO-CUSTOMER-MSG
023700         PERFORM 350-REJECT-ORDER
023800         GO TO 200-EXIT.
023900*
024000*    RULE 4 - RESTAURANT MUST HAVE THE ORDERED PRODUCT ON FILE
024010*    AND THAT RESTAURANT MUST BE MARKED ACTIVE.  THE SEARCH ALL
024020*    LEAVES RP-IDX POINTING AT THE MATCHING PRODUCT ROW, WHICH
024030*    THE ACTIVE TEST BELOW RE-USES - WE DO NOT SEARCH TWICE.
024040     PERFORM 320-FIND-RESTAURANT-PRODUCTS.
024100     IF ORD-RESTAURANT-NOT-FOUND
024200         PERFORM 362-BUILD-NO-RESTAURANT-MSG
024300         PERFORM 350-REJECT-ORDER
024400         GO TO 200-EXIT.
024500     IF RP-RESTAURANT-NOT-ACTIVE (RP-IDX)
024550*        RP-IDX STILL POINTS AT THE ROW THE SEARCH ALL ABOVE
024560*        FOUND - THIS IS THE SAME-INDEX RE-USE CALLED OUT IN
024570*        THE BANNER ABOVE.
024600         PERFORM 363-BUILD-INACTIVE-MSG
024700         PERFORM 350-REJECT-ORDER
024800         GO TO 200-EXIT.
024900*
024910*    RULES 1-3 (ORDER TOTAL, ITEM SUBTOTALS, ITEM PRICES) ARE ALL
024920*    CHECKED BY THE CALLED SUBPROGRAM ORDVAL2 - SEE THAT PROGRAM
024930*    FOR THE ARITHMETIC.  WE JUST LOOK AT THE RETURN CODE HERE.
025000     PERFORM 330-VALIDATE-ORDER-PRICING.
025100     IF WS-VALIDATION-RC NOT = ORD-RC-OK
025200         MOVE WS-VALIDATION-MESSAGE TO RS-FAILURE-MESSAGE
025300         PERFORM 350-REJECT-ORDER
025350*        ORDVAL2 ALREADY BUILT THE REJECT TEXT - WE JUST CARRY
025360*        IT OVER INTO THE RESPONSE RECORD.
025400     ELSE
025500         PERFORM 340-ACCEPT-ORDER.
025600 200-EXIT.
025700     EXIT.
025800
025850*****************************************************************
025860* 310-FIND-CUSTOMER - LOOKS UP THE REQUEST'S CUSTOMER ID IN THE
025870* IN-MEMORY CUSTOMER TABLE LOADED AT JOB START BY
025880* 910-LOAD-CUSTOMER-TABLE.  TABLE IS SORTED ASCENDING ON
025890* CM-CUSTOMER-ID SO A SEARCH ALL (BINARY SEARCH) APPLIES.
025895*****************************************************************
025900 310-FIND-CUSTOMER.
025950*    DEFAULT TO NOT-FOUND BEFORE THE SEARCH SO THE WHEN CLAUSE
025960*    ONLY HAS TO HANDLE THE FOUND CASE.
026000     SET ORD-CUSTOMER-NOT-FOUND TO TRUE.
026100     SEARCH ALL ORD-CUSTOMER-ENTRY
026200         AT END
026300             SET ORD-CUSTOMER-NOT-FOUND TO TRUE
026400         WHEN CM-CUSTOMER-ID (CM-IDX) = OR-CUSTOMER-ID
026500             SET ORD-CUSTOMER-FOUND TO TRUE.
026600
026650*****************************************************************
026660* 320-FIND-RESTAURANT-PRODUCTS - LOOKS UP THE REQUEST'S
026670* RESTAURANT ID IN THE PRODUCT TABLE LOADED AT JOB START BY
026680* 920-LOAD-PRODUCT-TABLE (ONE ROW PER RESTAURANT/PRODUCT PAIR,
026690* SORTED ASCENDING ON RESTAURANT ID THEN PRODUCT ID).  THIS IS A
026691* SINGLE SEARCH ALL THAT SETS FOUND OR NOT-FOUND ON ONE MATCHING
026692* ENTRY - IT DOES NOT BUILD A SEPARATE SUB-TABLE OF ROWS FOR THE
026693* RESTAURANT.  THE CALLER (200-PROCESS-ORDER-REQUESTS) TESTS
026694* RP-RESTAURANT-NOT-ACTIVE AGAINST THE SAME RP-IDX AFTERWARD.
026695*****************************************************************
026700 320-FIND-RESTAURANT-PRODUCTS.
026750*    SAME DEFAULT-THEN-SEARCH PATTERN AS 310 ABOVE.
026800     SET ORD-RESTAURANT-NOT-FOUND TO TRUE.
026900     SEARCH ALL ORD-PRODUCT-ENTRY
027000         AT END
027100             SET ORD-RESTAURANT-NOT-FOUND TO TRUE
027200         WHEN RP-RESTAURANT-ID (RP-IDX) = OR-RESTAURANT-ID
027300             SET ORD-RESTAURANT-FOUND TO TRUE.
027400
027450*****************************************************************
027460* 330-VALIDATE-ORDER-PRICING - HANDS THE WHOLE REQUEST RECORD AND
027470* THE PRODUCT TABLE OFF TO ORDVAL2, WHICH DOES ALL THE MONEY
027480* ARITHMETIC CHECKS (RULES 1-3).  WE ALWAYS RESET THE RETURN
027490* AREA TO "OK" FIRST SO A PRIOR CALL'S RESULT CANNOT LEAK FORWARD.
027495*****************************************************************
027500 330-VALIDATE-ORDER-PRICING.
027600     MOVE ORD-RC-OK TO WS-VALIDATION-RC.
027700     MOVE SPACES    TO WS-VALIDATION-MESSAGE.
027720*    CREATE-ORDER-REQUEST-REC IS THE FD RECORD, STILL HOLDING
027730*    WHATEVER 700-READ-ORDER-REQUEST JUST READ.
027750*    THE WHOLE PRODUCT TABLE GOES ACROSS ON EVERY CALL - ORDVAL2
027760*    DOES ITS OWN SEARCH ALL AGAINST IT FOR EACH ITEM ON THE
027770*    ORDER, IT DOES NOT RECEIVE JUST THE ONE RP-IDX ENTRY.
027800     CALL 'ORDVAL2' USING CREATE-ORDER-REQUEST-REC,
027900                          ORD-PRODUCT-TABLE,
028000                          WS-VALIDATION-RESULT.
028100
028150*****************************************************************
028160* 340-ACCEPT-ORDER - ORDER PASSED ALL CHECKS.  BUILD THE ORDER ID
028170* FROM TODAY'S RUN DATE AND A SEQUENCE NUMBER THAT RESTARTS AT 1
028180* EACH RUN (WS-ORDERS-CREATED DOUBLES AS THE SEQUENCE COUNTER),
028190* WRITE THE RESPONSE RECORD AS PENDING, AND ADD THE ORDER'S
028195* PRICE INTO THE RUN'S ACCEPTED-VALUE CONTROL TOTAL.
028199*****************************************************************
028200 340-ACCEPT-ORDER.
028300     ADD +1 TO WS-ORDERS-CREATED.
028350*    WS-ORDERS-CREATED HAS ALREADY BEEN BUMPED ABOVE, SO THE
028360*    VALUE MOVED INTO WS-OID-SEQ IS THIS ORDER'S OWN SEQUENCE
028370*    NUMBER, NOT THE COUNT BEFORE IT.
028400     MOVE WS-RUN-DATE-NUMERIC TO WS-OID-DATE.
028500     MOVE WS-ORDERS-CREATED   TO WS-OID-SEQ.
028600     MOVE WS-ORDER-ID-BUILD-X TO RS-ORDER-ID.
028700     MOVE ORD-STATUS-PENDING  TO RS-ORDER-STATUS.
028800     MOVE SPACES              TO RS-FAILURE-MESSAGE.
028900     WRITE CREATE-ORDER-RESPONSE-REC.
028950*    A WRITE FAILURE HERE DOES NOT STOP THE RUN - WE LOG IT AND
028960*    KEEP GOING SO ONE BAD RESPONSE RECORD CANNOT TAKE DOWN THE
028970*    REST OF THE BATCH.
029000     IF WS-ORDRSPF-STATUS NOT = '00'
029100         DISPLAY 'ERROR WRITING ORDRSPF. RC=' WS-ORDRSPF-STATUS.
029150*    ACCEPTED-VALUE CONTROL TOTAL - SHOWS UP ON THE ORDERS LINE
029160*    OF THE RUN SUMMARY (OE-0058).
029200     ADD OR-ORDER-PRICE TO WS-ORDERS-TOTAL-VALUE.
029300
029350*****************************************************************
029360* 350-REJECT-ORDER - COMMON TAIL FOR EVERY REJECT PATH.  THE
029370* FAILURE MESSAGE ITSELF WAS ALREADY MOVED TO RS-FAILURE-MESSAGE
029380* BY WHICHEVER CALLER REJECTED THE ORDER - WE JUST BUMP THE
029390* COUNTER AND WRITE THE RESPONSE RECORD AS REJECTED, WITH NO
029395* ORDER ID ASSIGNED (A REJECTED ORDER NEVER GETS ONE).
029398*****************************************************************
029400 350-REJECT-ORDER.
029500     ADD +1 TO WS-ORDERS-REJECTED.
029550*    NO ORDER ID IS EVER ASSIGNED ON A REJECT - RS-ORDER-ID STAYS
029560*    BLANK SO DOWNSTREAM CANNOT MISTAKE A REJECT FOR A REAL ORDER.
029600     MOVE SPACES                TO RS-ORDER-ID.
029700     MOVE ORD-STATUS-REJECTED   TO RS-ORDER-STATUS.
029800     WRITE CREATE-ORDER-RESPONSE-REC.
029900     IF WS-ORDRSPF-STATUS NOT = '00'
030000         DISPLAY 'ERROR WRITING ORDRSPF. RC=' WS-ORDRSPF-STATUS.
030100
030150*****************************************************************
030160* THE NEXT THREE PARAGRAPHS EACH BUILD ONE SENTENCE OF REJECT
030170* TEXT INTO RS-FAILURE-MESSAGE FOR ONE OF THE THREE ORDVAL1-SIDE
030180* REJECT REASONS (NO SUCH CUSTOMER, NO SUCH RESTAURANT/PRODUCT,
030190* RESTAURANT NOT ACTIVE).  THE MONEY-RULE MESSAGES (RULES 1-3)
030195* ARE BUILT INSTEAD OVER IN ORDVAL2 AND COME BACK READY-MADE.
030198*****************************************************************
030200 361-BUILD-NO-CUSTOMER-MSG.
030250*    ORD-MSG-NO-CUSTOMER COMES FROM ORDWLITS - KEEPING THE
030260*    WORDING IN ONE COPYBOOK LETS US CHANGE THE TEXT WITHOUT
030270*    TOUCHING THE PARAGRAPH THAT USES IT.
030300     STRING ORD-MSG-NO-CUSTOMER DELIMITED BY SIZE
030400            OR-CUSTOMER-ID      DELIMITED BY SPACE
030500            INTO RS-FAILURE-MESSAGE.
030600
030700 362-BUILD-NO-RESTAURANT-MSG.
030750*    SAME SHAPE AS 361 ABOVE, JUST A DIFFERENT LITERAL AND A
030760*    RESTAURANT ID INSTEAD OF A CUSTOMER ID.
030800     STRING ORD-MSG-NO-RESTAURANT DELIMITED BY SIZE
030900            OR-RESTAURANT-ID      DELIMITED BY SPACE
031000            INTO RS-FAILURE-MESSAGE.
031100
031200 363-BUILD-INACTIVE-MSG.
031250*    LEAD/TAIL LITERALS SANDWICH THE RESTAURANT ID SO THE FULL
031260*    SENTENCE READS NATURALLY REGARDLESS OF HOW LONG THE ID IS.
031300     STRING ORD-MSG-INACTIVE-LEAD DELIMITED BY SIZE
031400            ' id '                DELIMITED BY SIZE
031500            OR-RESTAURANT-ID      DELIMITED BY SPACE
031550*            DELIMITED BY SPACE STOPS AT THE FIRST TRAILING
031560*            BLANK, THE SAME WAY 361/362 TRIM THE OTHER IDS.
031600            ' '                   DELIMITED BY SIZE
031700            ORD-MSG-INACTIVE-TAIL DELIMITED BY SIZE
031800            INTO RS-FAILURE-MESSAGE.
031900
031950*****************************************************************
031960* 700-READ-ORDER-REQUEST - ONE READ OF THE TRANSACTION FILE PER
031970* CALL.  FILE STATUS '10' (END OF FILE) IS NOT AN ERROR, IT IS
031980* HOW THE DRIVING LOOP IN 000-MAIN FINDS OUT THERE IS NO MORE
031990* WORK - ANY OTHER NON-ZERO STATUS IS A REAL I/O PROBLEM AND WE
031995* TREAT IT AS END OF FILE TOO SO THE RUN STOPS CLEANLY.
031998*****************************************************************
032000 700-READ-ORDER-REQUEST.
032100     READ ORDREQF
032200         AT END SET WS-ORDREQF-EOF TO TRUE.
032300     IF WS-ORDREQF-STATUS = '00'
032350*        A GOOD READ FALLS THROUGH TO 200 WITH NOTHING MORE TO
032360*        DO HERE - THE RECORD IS ALREADY IN THE FD AREA.
032400         CONTINUE
032500     ELSE IF WS-ORDREQF-STATUS = '10'
032600         SET WS-ORDREQF-EOF TO TRUE
032700     ELSE
032750*        A REAL I/O ERROR ON THE DRIVING FILE STOPS THE RUN JUST
032760*        LIKE NORMAL END OF FILE DOES - THE DISPLAY IS WHAT TELLS
032770*        THE TWO CASES APART ON THE JOB LOG.
032800         DISPLAY 'ERROR READING ORDREQF. RC=' WS-ORDREQF-STATUS
032900         SET WS-ORDREQF-EOF TO TRUE.
033000
033050*****************************************************************
033060* 800-WRITE-RUN-SUMMARY - END-OF-JOB CONTROL TOTALS, DISPLAYED
033070* ON TWO LINES BUILT OVER THE SAME WS-TOTALS-DETAIL WORK AREA.
033080* NO SEPARATE REPORT FILE IS OPENED FOR THIS - THE ORIGINAL OE
033090* REQUEST CALLED FOR THE NUMBERS ON THE JOB LOG, NOT A PRINTED REPORT.
033095*****************************************************************
033100 800-WRITE-RUN-SUMMARY.
033150*    FIRST LINE - READ/REJECTED COUNTS.
033200     MOVE SPACES            TO WS-TOTALS-DETAIL.
033300     MOVE 'Requests:      ' TO WS-TOTALS-TYPE.
033400     MOVE '      Read:'     TO WS-TOTALS-ITEM1.
033500     MOVE WS-REQUESTS-READ  TO WS-TOTALS-VALUE1.
033600     MOVE '   Rejected:'    TO WS-TOTALS-ITEM2.
033700     MOVE WS-ORDERS-REJECTED TO WS-TOTALS-VALUE2.
033750*    WS-TOTALS-DETAIL IS REBUILT FROM SPACES FOR EACH LINE - THE
033760*    TYPE/ITEM1/VALUE1/ITEM2/VALUE2 SUB-FIELDS ARE REUSED FOR
033770*    BOTH LINES OF THE SUMMARY, NOT CARRIED OVER BETWEEN THEM.
033800     DISPLAY WS-TOTALS-DETAIL.
033900
033950*    SECOND LINE - CREATED COUNT AND ACCEPTED DOLLAR VALUE, THE
033960*    VALUE FIELD USING THE VALUE2D EDITED REDEFINES SINCE THIS
033970*    ONE CARRIES TWO DECIMAL PLACES INSTEAD OF A PLAIN COUNT.
034000     MOVE SPACES             TO WS-TOTALS-DETAIL.
034100     MOVE 'Orders:        '  TO WS-TOTALS-TYPE.
034150*    ITEM1/VALUE1 CARRY THE CREATED COUNT, ITEM2/VALUE2D CARRY
034160*    THE DOLLAR TOTAL - TWO DIFFERENT KINDS OF NUMBER ON ONE LINE.
034200     MOVE '   Created:'     TO WS-TOTALS-ITEM1.
034300     MOVE WS-ORDERS-CREATED TO WS-TOTALS-VALUE1.
034400     MOVE '     Value:'     TO WS-TOTALS-ITEM2.
034500     MOVE WS-ORDERS-TOTAL-VALUE TO WS-TOTALS-VALUE2D.
034600     DISPLAY WS-TOTALS-DETAIL.
034700
034750*****************************************************************
034760* 900-OPEN-FILES - OPENS ALL FOUR FILES UP FRONT.  ANY OPEN
034770* FAILURE SETS RETURN-CODE 16 AND FORCES THE EOF SWITCH ON SO
034780* THE MAIN LOOP FALLS THROUGH WITHOUT READING A FILE THAT NEVER
034790* OPENED - WE STILL RUN 800/950 SO THE JOB LOG SHOWS WHY IT
034795* STOPPED RATHER THAN JUST ABENDING.
034798*****************************************************************
034800 900-OPEN-FILES.
034900     OPEN INPUT  ORDREQF
035000                 CUSTMSTF
035100                 PRODMSTF
035200          OUTPUT ORDRSPF.
035250*    AN ORDREQF OPEN FAILURE IS THE ONE WE CARE ABOUT MOST - IT
035260*    IS THE FILE THE MAIN LOOP ACTUALLY DRIVES OFF OF.
035300     IF WS-ORDREQF-STATUS NOT = '00'
035400         DISPLAY 'ERROR OPENING ORDREQF. RC=' WS-ORDREQF-STATUS
035500         MOVE 16 TO RETURN-CODE
035600         SET WS-ORDREQF-EOF TO TRUE.
035650*    SETTING WS-ORDREQF-EOF HERE EVEN THOUGH THE FAILURE WAS ON
035660*    CUSTMSTF IS DELIBERATE - IT IS THE ONE SWITCH THE MAIN LOOP
035670*    TESTS, SO IT IS HOW WE SHUT THE JOB DOWN FROM ANY OPEN.
035700     IF WS-CUSTMSTF-STATUS NOT = '00'
035800         DISPLAY 'ERROR OPENING CUSTMSTF. RC=' WS-CUSTMSTF-STATUS
035900         MOVE 16 TO RETURN-CODE
036000         SET WS-ORDREQF-EOF TO TRUE.
036050*    PRODMSTF AND ORDRSPF ARE CHECKED THE SAME WAY - NO POINT
036060*    READING A SINGLE TRANSACTION IF EITHER MASTER TABLE CANNOT
036070*    BE BUILT OR THE RESPONSE FILE CANNOT BE WRITTEN TO.
036100     IF WS-PRODMSTF-STATUS NOT = '00'
036200         DISPLAY 'ERROR OPENING PRODMSTF. RC=' WS-PRODMSTF-STATUS
036300         MOVE 16 TO RETURN-CODE
036400         SET WS-ORDREQF-EOF TO TRUE.
036500     IF WS-ORDRSPF-STATUS NOT = '00'
036600         DISPLAY 'ERROR OPENING ORDRSPF. RC=' WS-ORDRSPF-STATUS
036700         MOVE 16 TO RETURN-CODE
036800         SET WS-ORDREQF-EOF TO TRUE.
036850*    RETURN-CODE IS SET TO 16 ON ANY OPEN FAILURE ABOVE, EVEN
036860*    THOUGH WE DO NOT ABEND - THE JOB STEP'S COND CODE STILL
036870*    SHOWS A RUN THAT NEVER GOT TO DO REAL WORK.
036900
036950*****************************************************************
036960* 910-LOAD-CUSTOMER-TABLE / 911-READ-CUSTOMER-MASTER - CUSTMSTF
036970* IS READ ONCE, IN FULL, AT JOB START INTO THE ORD-CUSTOMER-TABLE
036980* OCCURS AREA SO 310-FIND-CUSTOMER CAN SEARCH ALL AGAINST
036985* MEMORY INSTEAD OF RE-READING THE MASTER FOR EVERY REQUEST.
036990* THE MASTER FILE MUST ALREADY BE IN ASCENDING CUSTOMER-ID
036995* SEQUENCE - WE DO NOT SORT IT HERE.
036998*****************************************************************
037000 910-LOAD-CUSTOMER-TABLE.
037050*    ONE CALL, PERFORMED UNTIL EOF - NO SEPARATE PRIMING READ
037060*    BEFORE THE LOOP, 911 HANDLES BOTH THE FIRST AND LAST READ.
037100     PERFORM 911-READ-CUSTOMER-MASTER
037200         UNTIL WS-CUSTMSTF-EOF.
037300
037400 911-READ-CUSTOMER-MASTER.
037500     READ CUSTMSTF
037600         AT END SET WS-CUSTMSTF-EOF TO TRUE.
037650*    ONE TABLE ROW PER MASTER RECORD READ - NO DEDUPING OR
037660*    FILTERING IS DONE HERE, THE UPSTREAM EXTRACT OWNS THAT.
037700     IF WS-CUSTMSTF-STATUS = '00'
037750*        CM-IDX IS SET TO THE NEW COUNT BEFORE THE MOVE SO THE
037760*        RECORD LANDS IN THE NEXT FREE TABLE SLOT.
037800         ADD +1 TO ORD-CUSTOMER-COUNT
037900         SET CM-IDX TO ORD-CUSTOMER-COUNT
038000         MOVE CUSTOMER-MASTER-FILE-REC
038100                 TO ORD-CUSTOMER-ENTRY (CM-IDX)
038150*    '10' IS THE NORMAL AT-END STATUS - ANYTHING ELSE IS A REAL
038160*    I/O ERROR AND ABENDS THE LOAD RATHER THAN LIMPING ALONG
038170*    WITH A PARTIAL TABLE.
038200     ELSE IF WS-CUSTMSTF-STATUS = '10'
038300         SET WS-CUSTMSTF-EOF TO TRUE
038400     ELSE
038450*        SETTING THE EOF SWITCH HERE TOO STOPS THE LOAD LOOP
038460*        RATHER THAN SPINNING ON A FILE THAT KEEPS ERRORING.
038500         DISPLAY 'ERROR READING CUSTMSTF. RC='
038600                 WS-CUSTMSTF-STATUS
038700         SET WS-CUSTMSTF-EOF TO TRUE.
038800
038850*****************************************************************
038860* 920-LOAD-PRODUCT-TABLE / 921-READ-PRODUCT-MASTER - SAME IDEA
038870* AS THE CUSTOMER LOAD ABOVE, BUT FOR THE RESTAURANT-PRODUCT
038880* MASTER.  MASTER FILE MUST ALREADY BE IN ASCENDING
038885* RESTAURANT-ID/PRODUCT-ID SEQUENCE SO 320-FIND-RESTAURANT-
038890* PRODUCTS CAN SEARCH ALL AGAINST IT.
038898*****************************************************************
038900 920-LOAD-PRODUCT-TABLE.
038950*    SAME DRIVE-TO-EOF PATTERN AS 910 ABOVE.
039000     PERFORM 921-READ-PRODUCT-MASTER
039100         UNTIL WS-PRODMSTF-EOF.
039200
039300 921-READ-PRODUCT-MASTER.
039320*    ONE READ, SAME SHAPE AS 911 - KEPT AS ITS OWN PARAGRAPH
039340*    RATHER THAN SHARED CODE SINCE THE TWO TABLES HAVE
039360*    DIFFERENT KEYS AND DIFFERENT RECORD LAYOUTS.
039400     READ PRODMSTF
039500         AT END SET WS-PRODMSTF-EOF TO TRUE.
039550*    SAME PATTERN AS 911 ABOVE - ONE ROW PER MASTER RECORD.
039600     IF WS-PRODMSTF-STATUS = '00'
039700         ADD +1 TO ORD-PRODUCT-COUNT
039800         SET RP-IDX TO ORD-PRODUCT-COUNT
039900         MOVE RESTAURANT-PRODUCT-FILE-REC
040000                 TO ORD-PRODUCT-ENTRY (RP-IDX)
040050*    SAME '10'-VS-ANYTHING-ELSE SPLIT AS 911 - EXPECTED EOF
040060*    SETS THE SWITCH AND MOVES ON, A REAL ERROR STOPS THE LOAD.
040100     ELSE IF WS-PRODMSTF-STATUS = '10'
040200         SET WS-PRODMSTF-EOF TO TRUE
040300     ELSE
040350*        SAME STOP-THE-LOAD-LOOP REASONING AS 911'S ERROR BRANCH.
040400         DISPLAY 'ERROR READING PRODMSTF. RC='
040500                 WS-PRODMSTF-STATUS
040600         SET WS-PRODMSTF-EOF TO TRUE.
040700
040750*****************************************************************
040760* 950-CLOSE-FILES - CLOSED UNCONDITIONALLY ON THE WAY OUT, EVEN
040770* A FILE THAT FAILED TO OPEN - CLOSE ON AN UNOPENED FILE IS
040775* HARMLESS AND KEEPS THIS PARAGRAPH SIMPLE.
040780*****************************************************************
040800 950-CLOSE-FILES.
040850*    ONE CLOSE STATEMENT, ALL FOUR FILES - NO FILE STATUS IS
040860*    CHECKED COMING OUT THE DOOR, THE JOB IS ALREADY ENDING.
040900     CLOSE ORDREQF
041000           CUSTMSTF
041100           PRODMSTF
041200           ORDRSPF.
041300
041350* THIS PROGRAM NEVER OPENS A PRINT FILE - SEE 800-WRITE-RUN-
041360* SUMMARY FOR WHERE THE END-OF-JOB NUMBERS ACTUALLY GO.
041400* END OF PROGRAM ORDVAL1
